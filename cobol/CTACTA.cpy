000100******************************************************************
000110* CTACTA  -  LAYOUT DEL REGISTRO MAESTRO DE CUENTAS.            *
000120* SUSTITUYE AL DCLGEN DE TRX.CLIENTE USADO EN LA VERSION DB2    *
000130* DEL SISTEMA; AHORA DESCRIBE EL REGISTRO TAL COMO QUEDA EN     *
000140* EL ARCHIVO SECUENCIAL CTAMAE Y EN LA TABLA ACCT-TABLE QUE     *
000150* LO REEMPLAZA EN MEMORIA MIENTRAS CORRE EL PROCESO BATCH.      *
000160******************************************************************
000170* HISTORIAL DE CAMBIOS.                                        *
000180* 23/03/23 LTR  ALTA DEL COPY, PARTIENDO DEL DCLGEN TRX.CLIENTE.*
000190* 09/11/23 LTR  BAJA DE CBU Y CATEGORIA, EL SISTEMA YA NO       *
000200*               OPERA CONTRA EL BANCO CENTRAL NI COBRA          *
000210*               COMISION POR CATEGORIA DE CLIENTE.               *
000220* 14/02/24 MGV  ALTA DE ACCT-DATA-CRIACAO Y SU REDEFINES POR    *
000230*               COMPONENTE (TICKET CTA-0041).                  *
000240* 02/07/24 MGV  ALTA DE ACCT-STATUS Y ACCT-QTDE-MOVTO PARA EL   *
000250*               CONTROL DE ALTAS/BAJAS DE CUENTA (CTA-0058).    *
000260* 19/01/25 LTR  ANCHO DE ACCT-SALDO LLEVADO A S9(18)V99 COMP-3  *
000270*               PARA IGUALAR EL DECIMAL(20,2) DEL ORIGEN.       *
000280******************************************************************
000290 01  REG-CTA.
000300*    CLAVE LOGICA DEL REGISTRO - NUMERO DE CUENTA.
000310     05  ACCT-ID                     PIC 9(9).
000320*    DATOS BASICOS DEL TITULAR.
000330     05  CTA-DATOS-BASICOS.
000340         10  ACCT-NOME                PIC X(50).
000350         10  ACCT-DATA-CRIACAO        PIC X(14).
000360         10  ACCT-DATA-CRIACAO-R REDEFINES
000370             ACCT-DATA-CRIACAO.
000380             15  ACCT-DTC-ANO         PIC 9(4).
000390             15  ACCT-DTC-MES         PIC 9(2).
000400             15  ACCT-DTC-DIA         PIC 9(2).
000410             15  ACCT-DTC-HORA        PIC 9(2).
000420             15  ACCT-DTC-MIN         PIC 9(2).
000430             15  ACCT-DTC-SEG         PIC 9(2).
000440*    SALDO VIGENTE DE LA CUENTA.
000450     05  CTA-SALDOS.
000460         10  ACCT-SALDO               PIC S9(18)V99 COMP-3.
000470*    CAMPOS DE CONTROL PROPIOS DEL ARCHIVO MAESTRO (NO VIENEN
000480*    DEL ORIGEN, SE AGREGAN PARA ADMINISTRAR EL MAESTRO EN
000490*    DISCO COMO LO HACE CUALQUIER MAESTRO DE ESTA CASA).
000500     05  CTA-CONTROLE.
000510         10  ACCT-STATUS              PIC X(1).
000520             88  ACCT-STATUS-ATIVA      VALUE 'A'.
000530             88  ACCT-STATUS-BLOQ       VALUE 'B'.
000540             88  ACCT-STATUS-CANCEL     VALUE 'C'.
000550         10  ACCT-SUCURSAL            PIC 9(4).
000560         10  ACCT-OPERADOR-ALTA       PIC X(8).
000570         10  ACCT-QTDE-MOVTO          PIC 9(7) COMP.
000580         10  FILLER                   PIC X(19).
