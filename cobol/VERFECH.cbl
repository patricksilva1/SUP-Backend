000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. VERFECH.
000120 AUTHOR. L TRONCOSO.
000130 INSTALLATION. DEPARTAMENTO DE SISTEMAS.
000140 DATE-WRITTEN. 15/03/1989.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO EXCLUSIVO DEL AREA DE CUENTAS.
000170******************************************************************
000180* VERFECH - SUBPROGRAMA QUE VALIDA UNA FECHA CALENDARIO EN       *
000190* FORMATO AAAAMMDD, INCLUYENDO EL CALCULO DE ANIO BISIESTO.      *
000200* LO INVOCA PCTARPT ANTES DE ARMAR EL RANGO COMPLETO DEL DIA DE  *
000210* INICIO Y DEL DIA DE FIN PARA EL CALCULO DE SALDO DE PERIODO.   *
000220******************************************************************
000230* HISTORIAL DE CAMBIOS.
000240* 15/03/89 LTR  ALTA DEL PROGRAMA; VALIDABA FECHA DD/MM/AAAA
000250*               SEPARADA EN TRES CAMPOS PARA LA FECHA DE UNA
000260*               TRANSFERENCIA.
000270* 20/09/92 LTR  TABLA DE DIAS POR MES AGREGADA COMO REDEFINES
000280*               PARA FEBRERO EN ANIO BISIESTO, EN LUGAR DE
000290*               REPETIR EL EVALUATE POR CADA MES.
000300* 14/01/98 RSO  AJUSTE DE COMENTARIOS, SIN CAMBIO FUNCIONAL.
000310* 30/11/99 RSO  REVISION Y2K - EL RANGO DE ANIOS VALIDOS SE
000320*               ACOTABA A 1900-2030; EL CAMPO YA RECIBIA EL
000330*               SIGLO COMPLETO (4 DIGITOS), SIN IMPACTO.
000340* 08/04/03 MGV  BAJA DEL PARAMETRO SEPARADO EN DIA/MES/ANIO;
000350*               AHORA RECIBE UN UNICO CAMPO AAAAMMDD, COMO LO
000360*               NECESITA EL RANGO DE FECHAS DEL CALCULO DE
000370*               SALDO DE PERIODO (CTA-0050).
000380* 02/07/24 MGV  RANGO DE ANIOS VALIDOS LLEVADO A 1900-2079 PARA
000390*               ACOMPANAR LA VIDA UTIL ESPERADA DE LAS CUENTAS
000400*               (CTA-0058).
000410******************************************************************
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM.
000460
000470 DATA DIVISION.
000480 WORKING-STORAGE SECTION.
000490* VARIABLES DE TRABAJO PARA EL CALCULO DE BISIESTO.
000500 77  WV-RESTO-4                  PIC 9(5)V99.
000510 77  WV-RESTO-100                PIC 9(5)V99.
000520 77  WV-RESTO-400                PIC 9(5)V99.
000530 77  WV-COCIENTE                 PIC 9(5) COMP.
000540 77  WV-BISIESTO                 PIC X VALUE 'N'.
000550     88  WV-ANIO-BISIESTO        VALUE 'S'.
000560     88  WV-ANIO-COMUM           VALUE 'N'.
000570
000580* TABLA DE CANTIDAD DE DIAS POR MES, CON SU VISTA ALTERNATIVA
000590* PARA FEBRERO EN ANIO BISIESTO (REDEFINES).
000600 01  WV-DIAS-POR-MES.
000610     05  WV-DIAS-MES-TAB PIC 9(2) OCCURS 12 TIMES
000620             VALUES ARE 31 28 31 30 31 30 31 31 30 31 30 31.
000630     05  FILLER                   PIC X(04).
000640
000650 01  WV-DIAS-POR-MES-BIS REDEFINES WV-DIAS-POR-MES.
000660     05  WV-DIAS-MES-BIS-TAB PIC 9(2) OCCURS 12 TIMES.
000670     05  FILLER                   PIC X(04).
000680
000690 77  WV-CONTADOR-MES             PIC 9(2) COMP.
000700 77  WV-CALL-CONTADOR            PIC 9(7) COMP.
000710
000720 LINKAGE SECTION.
000730 01  LN-FECHA-AAAAMMDD           PIC 9(8).
000740 01  LN-FECHA-R REDEFINES LN-FECHA-AAAAMMDD.
000750     05  LN-FC-ANIO               PIC 9(4).
000760     05  LN-FC-MES                PIC 9(2).
000770     05  LN-FC-DIA                PIC 9(2).
000780
000790 01  LN-VALIDAR                  PIC X.
000800     88  LN-VALIDAR-SI            VALUE 'S'.
000810     88  LN-VALIDAR-NO            VALUE 'N'.
000820
000830 PROCEDURE DIVISION USING LN-FECHA-AAAAMMDD, LN-VALIDAR.
000840
000850 0100-VALIDAR-FECHA.
000860     ADD 1 TO WV-CALL-CONTADOR
000880     PERFORM 0200-VALIDAR-ANIO
000890     IF LN-VALIDAR-SI
000900        PERFORM 0300-VALIDAR-BISIESTO
000910        PERFORM 0400-VALIDAR-MES-DIA
000920     END-IF
000930     PERFORM 0700-RETORNAR-PROGRAMA.
000940
000950 0200-VALIDAR-ANIO.
000960     IF LN-FC-ANIO >= 1900 AND LN-FC-ANIO <= 2079
000970        AND LN-FC-MES >= 1 AND LN-FC-MES <= 12
000980        MOVE 'S' TO LN-VALIDAR
000990     ELSE
001000        MOVE 'N' TO LN-VALIDAR
001010     END-IF.
001020
001030 0300-VALIDAR-BISIESTO.
001040     DIVIDE LN-FC-ANIO BY 4 GIVING WV-COCIENTE
001050             REMAINDER WV-RESTO-4
001060     IF WV-RESTO-4 NOT = 0
001070        MOVE 'N' TO WV-BISIESTO
001080     ELSE
001090        DIVIDE LN-FC-ANIO BY 100 GIVING WV-COCIENTE
001100                REMAINDER WV-RESTO-100
001110        IF WV-RESTO-100 NOT = 0
001120           MOVE 'S' TO WV-BISIESTO
001130        ELSE
001140           DIVIDE LN-FC-ANIO BY 400 GIVING WV-COCIENTE
001150                   REMAINDER WV-RESTO-400
001160           IF WV-RESTO-400 = 0
001170              MOVE 'S' TO WV-BISIESTO
001180           ELSE
001190              MOVE 'N' TO WV-BISIESTO
001200           END-IF
001210        END-IF
001220     END-IF
001230     MOVE 29 TO WV-DIAS-MES-BIS-TAB (2).
001240
001250 0400-VALIDAR-MES-DIA.
001260     IF LN-FC-DIA = 0
001270        MOVE 'N' TO LN-VALIDAR
001280        GO TO 0700-RETORNAR-PROGRAMA
001290     END-IF
001300     MOVE LN-FC-MES TO WV-CONTADOR-MES
001310     IF WV-ANIO-BISIESTO AND WV-CONTADOR-MES = 2
001320        IF LN-FC-DIA > WV-DIAS-MES-BIS-TAB (WV-CONTADOR-MES)
001330           MOVE 'N' TO LN-VALIDAR
001340        END-IF
001350     ELSE
001360        IF LN-FC-DIA > WV-DIAS-MES-TAB (WV-CONTADOR-MES)
001370           MOVE 'N' TO LN-VALIDAR
001380        END-IF
001390     END-IF.
001400
001410 0700-RETORNAR-PROGRAMA.
001420     EXIT PROGRAM.
