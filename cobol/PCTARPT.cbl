000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PCTARPT.
000120 AUTHOR. L TRONCOSO.
000130 INSTALLATION. DEPARTAMENTO DE SISTEMAS.
000140 DATE-WRITTEN. 23/03/1989.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO EXCLUSIVO DEL AREA DE CUENTAS.
000170******************************************************************
000180* PCTARPT - REPORTE DE SALDOS DE CUENTA. POR CADA PEDIDO LEIDO   *
000190* DEL ARCHIVO DE ENTRADA, BUSCA LA CUENTA POR NOMBRE DE TITULAR  *
000200* (SIN DISTINGUIR MAYUSCULA DE MINUSCULA) O SUMARIZA LOS         *
000210* MOVIMIENTOS DE UNA CUENTA DENTRO DE UN RANGO DE FECHAS,        *
000220* IMPRIMIENDO UNA LINEA POR PEDIDO Y UN TOTAL GENERAL AL FINAL.  *
000230******************************************************************
000240* HISTORIAL DE CAMBIOS.
000250* 23/03/89 LTR  ALTA DEL PROGRAMA COMO PTRXCLI; IMPRIMIA LAS
000260*               ULTIMAS 10 TRANSACCIONES DE UN CBU CONTRA DB2,
000270*               CON EL NOMBRE DEL BANCO Y DEL CLIENTE.
000280* 11/07/91 LTR  SE AGREGA ENCABEZADO CON GUIONES Y CAJA PARA EL
000290*               REPORTE IMPRESO.
000300* 14/01/98 RSO  AJUSTE DE COMENTARIOS, SIN CAMBIO FUNCIONAL.
000310* 30/11/99 RSO  REVISION Y2K, SIN IMPACTO EN ESTE PROGRAMA.
000320* 08/04/03 MGV  BAJA DE TODO EL ACCESO A DB2 (TRX.CLIENTE,
000330*               TRX.TRANSACCION, TRX.BANCO) Y DEL CURSOR DE LAS
000340*               ULTIMAS 10 TRANSACCIONES; EL MAESTRO DE CUENTAS
000350*               Y EL DE MOVIMIENTOS PASAN A SER ARCHIVOS
000360*               SECUENCIALES (CTAMAE/TRXMAE), CARGADOS EN TABLA.
000370* 08/04/03 MGV  RENOMBRADO A PCTARPT; EL REPORTE PASA A SER DE
000380*               SALDO DE CUENTA EN LUGAR DE ULTIMOS MOVIMIENTOS.
000390* 14/02/24 MGV  ALTA DE LA BUSQUEDA DE CUENTA POR NOMBRE DE
000400*               TITULAR, SIN DISTINGUIR MAYUSCULA DE MINUSCULA
000410*               (TICKET CTA-0041).
000420* 30/05/24 MGV  ALTA DEL CALCULO DE SALDO POR PERIODO, CON
000430*               VALIDACION DE FECHAS CONTRA VERFECH Y REGLA DE
000440*               SIGNO POR TIPO DE MOVIMIENTO (CTA-0050).
000450* 02/07/24 MGV  ALTA DEL TOTAL GENERAL AL PIE DEL REPORTE
000460*               (CTA-0058).
000470* 09/08/26 MGV  CORREGIDAS LAS PICTURAS DE SALDO A PUNTO
000480*               DECIMAL (.99), QUE HABIAN QUEDADO CON COMA DE
000490*               UN PROGRAMA ANTERIOR QUE SI USABA DECIMAL-POINT
000500*               IS COMMA; ESTE PROGRAMA NO LA USA (CTA-0065).
000510* 09/08/26 MGV  EL PEDIDO DE SALDO POR PERIODO SIN FECHAS
000520*               INFORMADAS AHORA SUMARIZA TODOS LOS MOVIMIENTOS
000530*               DE LA CUENTA, SIN RECHAZAR POR RANGO INVALIDO
000540*               (CTA-0066).
000550******************************************************************
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM.
000600
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630     SELECT PEDENT ASSIGN TO PEDENT
000640         ORGANIZATION IS SEQUENTIAL
000650         ACCESS MODE IS SEQUENTIAL
000660         FILE STATUS IS FS-PEDENT.
000670
000680     SELECT CTAMAE ASSIGN TO CTAMAE
000690         ORGANIZATION IS SEQUENTIAL
000700         ACCESS MODE IS SEQUENTIAL
000710         FILE STATUS IS FS-CTAMAE.
000720
000730     SELECT TRXMAE ASSIGN TO TRXMAE
000740         ORGANIZATION IS SEQUENTIAL
000750         ACCESS MODE IS SEQUENTIAL
000760         FILE STATUS IS FS-TRXMAE.
000770
000780     SELECT SALREPT ASSIGN TO SALREPT
000790         ORGANIZATION IS SEQUENTIAL
000800         ACCESS MODE IS SEQUENTIAL
000810         FILE STATUS IS FS-SALREPT.
000820
000830 DATA DIVISION.
000840 FILE SECTION.
000850* ARCHIVO DE PEDIDOS DE REPORTE (ENTRADA DEL BATCH).
000860 FD  PEDENT
000870     RECORDING MODE IS F
000880     DATA RECORD IS REG-PEDIDO.
000890 01  REG-PEDIDO.
000900*    1 = SALDO POR NOMBRE DE TITULAR.
000910*    2 = SALDO POR PERIODO DE UNA CUENTA.
000920     05  PED-TIPO                PIC X(1).
000930         88  PED-TIPO-NOME          VALUE '1'.
000940         88  PED-TIPO-PERIODO       VALUE '2'.
000950     05  PED-NOME                PIC X(50).
000960     05  PED-ACCT-ID              PIC 9(9).
000970     05  PED-DATA-INICIO          PIC 9(8).
000980     05  PED-DATA-FIM             PIC 9(8).
000990     05  FILLER                   PIC X(08).
001000
001010* MAESTRO DE CUENTAS.
001020 FD  CTAMAE
001030     RECORDING MODE IS F
001040     DATA RECORD IS REG-CTA.
001050     COPY CTACTA.
001060
001070* MAESTRO DE MOVIMIENTOS.
001080 FD  TRXMAE
001090     RECORDING MODE IS F
001100     DATA RECORD IS REG-TRX.
001110     COPY CTATRX.
001120
001130* REPORTE DE SALDOS IMPRESO.
001140 FD  SALREPT
001150     RECORDING MODE IS F
001160     DATA RECORD IS REG-SALIDA.
001170 01  REG-SALIDA                  PIC X(80).
001180
001190 WORKING-STORAGE SECTION.
001200 77  FS-PEDENT                   PIC 99.
001210     88  FS-PEDENT-OK              VALUE 00.
001220     88  FS-PEDENT-END             VALUE 10.
001230 77  FS-CTAMAE                   PIC 99.
001240     88  FS-CTAMAE-OK              VALUE 00.
001250     88  FS-CTAMAE-END             VALUE 10.
001260 77  FS-TRXMAE                   PIC 99.
001270     88  FS-TRXMAE-OK              VALUE 00.
001280     88  FS-TRXMAE-END             VALUE 10.
001290 77  FS-SALREPT                  PIC 99.
001300     88  FS-SALREPT-OK             VALUE 00.
001310
001320* TABLA DE CUENTAS EN MEMORIA, MISMO CRITERIO QUE PCTAMOV
001330* (VER NOTA DE SUSTITUCION DE KSDS).
001340 01  ACCT-TABLE.
001350     05  ACCT-TAB-QTDE            PIC 9(5) COMP.
001360     05  ACCT-TAB-ITEM OCCURS 2000 TIMES
001370             INDEXED BY ACCT-IDX.
001380         COPY CTACTA REPLACING ==01  REG-CTA==
001390                             BY ==05  ACCT-TAB-ITEM==.
001400
001410* TABLA DE MOVIMIENTOS EN MEMORIA.
001420 01  TRX-TABLE.
001430     05  TRX-TAB-QTDE             PIC 9(7) COMP.
001440     05  TRX-TAB-ITEM OCCURS 20000 TIMES
001450             INDEXED BY TRX-IDX.
001460         COPY CTATRX REPLACING ==01  REG-TRX==
001470                             BY ==05  TRX-TAB-ITEM==.
001480
001490* ALFABETOS PARA PASAR A MAYUSCULA SIN USAR FUNCIONES
001500* INTRINSECAS, COMPARANDO NOMBRES SIN DISTINGUIR CAJA.
001510 77  WS-ALFA-MINUSC   PIC X(26) VALUE
001520     'abcdefghijklmnopqrstuvwxyz'.
001530 77  WS-ALFA-MAYUSC   PIC X(26) VALUE
001540     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001550
001560 01  WS-NOME-PEDIDO-MAY           PIC X(50).
001570 01  WS-NOME-CUENTA-MAY           PIC X(50).
001580
001590* AREA DE RANGO DE FECHAS DEL PEDIDO DE PERIODO, YA ENSANCHADO
001600* AL DIA COMPLETO (00:00:00 A 23:59:59).
001610 01  WS-RANGO-FECHAS.
001620     05  WS-RF-INICIO             PIC X(14).
001630     05  WS-RF-INICIO-R REDEFINES WS-RF-INICIO.
001640         10  WS-RF-INI-AAAAMMDD     PIC 9(8).
001650         10  WS-RF-INI-HHMMSS       PIC 9(6).
001660     05  WS-RF-FIM                PIC X(14).
001670     05  WS-RF-FIM-R REDEFINES WS-RF-FIM.
001680         10  WS-RF-FIM-AAAAMMDD     PIC 9(8).
001690         10  WS-RF-FIM-HHMMSS       PIC 9(6).
001700
001710 01  LN-VALIDAR-FECHA             PIC X.
001720     88  LN-FECHA-VALIDA            VALUE 'S'.
001730     88  LN-FECHA-INVALIDA          VALUE 'N'.
001740
001750* ACUMULADOR DEL SALDO DE PERIODO. LA REGLA SUMA/RESTA POR CADA
001760* MOVIMIENTO DENTRO DEL RANGO Y REDONDEA UNA SOLA VEZ AL FINAL,
001770* NUNCA MOVIMIENTO POR MOVIMIENTO.
001780 77  WS-SALDO-PERIODO-ACUM        PIC S9(18)V999999.
001790 77  WS-SALDO-PERIODO-FINAL       PIC S9(18)V99.
001800
001810* RESULTADO DE LA BUSQUEDA DE CUENTA POR NOMBRE.
001820 01  WS-RESULTADO-NOME.
001830     05  WS-RN-ENCONTRADA         PIC X.
001840         88  WS-RN-ENCONTRADA-SI     VALUE 'S'.
001850         88  WS-RN-ENCONTRADA-NO     VALUE 'N'.
001860     05  WS-RN-POSICAO            PIC 9(5) COMP.
001870
001880* CONTADORES Y ACUMULADOR DE CONTROL DE CORTE, IMPRESOS EN EL
001890* TOTAL GENERAL DEL REPORTE.
001900 01  WS-CONTADORES-REPORTE.
001910     05  WS-CNT-PEDIDOS           PIC 9(7) COMP.
001920     05  WS-CNT-NAO-ENCONTRADOS   PIC 9(7) COMP.
001930     05  WS-TOTAL-GERAL-SALDOS    PIC S9(18)V99.
001940     05  FILLER                   PIC X(08).
001950
001960* LINEAS DO REPORTE.
001970 01  WS-GUIONES.
001980     05  FILLER                   PIC X VALUE SPACE.
001990     05  FILLER                   PIC X(68) VALUE ALL '-'.
002000     05  FILLER                   PIC X VALUE SPACE.
002010
002020 01  WS-TITULO.
002030     05  FILLER                   PIC X VALUE '|'.
002040     05  FILLER                   PIC X(20) VALUE
002050         ' REPORTE DE SALDOS '.
002060     05  FILLER                   PIC X(48) VALUE SPACES.
002070     05  FILLER                   PIC X VALUE '|'.
002080
002090 01  WS-TITULOS-DATA.
002100     05  FILLER                   PIC X VALUE '|'.
002110     05  FILLER                   PIC X VALUE SPACE.
002120     05  FILLER                   PIC X(9)  VALUE 'CUENTA:  '.
002130     05  FILLER                   PIC X(9)  VALUE SPACES.
002140     05  FILLER                   PIC X(9)  VALUE 'TITULAR: '.
002150     05  FILLER                   PIC X(22) VALUE SPACES.
002160     05  FILLER                   PIC X(9)  VALUE 'SALDO:   '.
002170     05  FILLER                   PIC X VALUE '|'.
002180
002190 01  WS-DATOS.
002200     05  FILLER                   PIC X VALUE '|'.
002210     05  FILLER                   PIC X VALUE SPACE.
002220     05  WS-D-ACCT-ID             PIC Z(8)9.
002230     05  FILLER                   PIC X(9) VALUE SPACES.
002240     05  WS-D-NOME                PIC X(30).
002250     05  FILLER                   PIC X VALUE SPACES.
002260     05  WS-D-SALDO               PIC $$$$$$$$$$$9.99.
002270     05  FILLER                   PIC X VALUE '|'.
002280
002290 01  WS-NAO-ENCONTRADO.
002300     05  FILLER                   PIC X VALUE '|'.
002310     05  FILLER                   PIC X(15) VALUE ALL '*'.
002320     05  FILLER                   PIC X VALUE SPACE.
002330     05  WS-NE-MENSAGEM           PIC X(35).
002340     05  FILLER                   PIC X VALUE SPACES.
002350     05  FILLER                   PIC X(16) VALUE ALL '*'.
002360     05  FILLER                   PIC X VALUE '|'.
002370
002380 01  WS-TOTAL-GERAL.
002390     05  FILLER                   PIC X VALUE '|'.
002400     05  FILLER                   PIC X(14) VALUE
002410         'TOTAL GENERAL:'.
002420     05  FILLER                   PIC X(3) VALUE SPACES.
002430     05  WS-TG-SALDO              PIC $$$$$$$$$$$9.99.
002440     05  FILLER                   PIC X(30) VALUE SPACES.
002450     05  FILLER                   PIC X VALUE '|'.
002460
002470 PROCEDURE DIVISION.
002480 0100-PROGRAMA-PRINCIPAL.
002490     PERFORM 0200-INICIAR-PROGRAMA
002500     PERFORM 0300-PROCESAR-PEDIDO UNTIL FS-PEDENT-END
002510     PERFORM 0900-CERRAR-PROGRAMA.
002520
002530******************************************************************
002540* INICIARPROGRAMA - ABRE LOS ARCHIVOS, CARGA LOS DOS MAESTROS EN *
002550* TABLA, IMPRIME EL ENCABEZADO DEL REPORTE Y LEE EL PRIMER       *
002560* PEDIDO.                                                        *
002570******************************************************************
002580 0200-INICIAR-PROGRAMA.
002590     MOVE ZERO TO WS-CONTADORES-REPORTE
002600     OPEN INPUT PEDENT
002610     IF NOT FS-PEDENT-OK
002620        DISPLAY 'PCTARPT - ERROR AL ABRIR PEDENT, FS='
002630                 FS-PEDENT
002640        PERFORM 0900-CERRAR-PROGRAMA
002650     END-IF
002660     OPEN INPUT CTAMAE
002670     IF NOT FS-CTAMAE-OK
002680        DISPLAY 'PCTARPT - ERROR AL ABRIR CTAMAE, FS='
002690                 FS-CTAMAE
002700        PERFORM 0900-CERRAR-PROGRAMA
002710     END-IF
002720     OPEN INPUT TRXMAE
002730     IF NOT FS-TRXMAE-OK
002740        DISPLAY 'PCTARPT - ERROR AL ABRIR TRXMAE, FS='
002750                 FS-TRXMAE
002760        PERFORM 0900-CERRAR-PROGRAMA
002770     END-IF
002780     OPEN OUTPUT SALREPT
002790     IF NOT FS-SALREPT-OK
002800        DISPLAY 'PCTARPT - ERROR AL ABRIR SALREPT, FS='
002810                 FS-SALREPT
002820        PERFORM 0900-CERRAR-PROGRAMA
002830     END-IF
002840     PERFORM 0210-CARGAR-CUENTAS
002850     PERFORM 0220-CARGAR-TRX
002860     WRITE REG-SALIDA FROM WS-GUIONES
002870     WRITE REG-SALIDA FROM WS-TITULO
002880     WRITE REG-SALIDA FROM WS-GUIONES
002890     WRITE REG-SALIDA FROM WS-TITULOS-DATA
002900     WRITE REG-SALIDA FROM WS-GUIONES
002910     READ PEDENT
002920         AT END MOVE 10 TO FS-PEDENT
002930     END-READ.
002940
002950 0210-CARGAR-CUENTAS.
002960     MOVE ZERO TO ACCT-TAB-QTDE
002970     READ CTAMAE
002980         AT END MOVE 10 TO FS-CTAMAE
002990     END-READ
003000     PERFORM 0211-AGREGAR-CUENTA UNTIL FS-CTAMAE-END
003010     CLOSE CTAMAE.
003020
003030 0211-AGREGAR-CUENTA.
003040     ADD 1 TO ACCT-TAB-QTDE
003050     MOVE CORRESPONDING REG-CTA
003060          TO ACCT-TAB-ITEM (ACCT-TAB-QTDE)
003070     READ CTAMAE
003080         AT END MOVE 10 TO FS-CTAMAE
003090     END-READ.
003100
003110 0220-CARGAR-TRX.
003120     MOVE ZERO TO TRX-TAB-QTDE
003130     READ TRXMAE
003140         AT END MOVE 10 TO FS-TRXMAE
003150     END-READ
003160     PERFORM 0221-AGREGAR-TRX UNTIL FS-TRXMAE-END
003170     CLOSE TRXMAE.
003180
003190 0221-AGREGAR-TRX.
003200     ADD 1 TO TRX-TAB-QTDE
003210     MOVE CORRESPONDING REG-TRX
003220          TO TRX-TAB-ITEM (TRX-TAB-QTDE)
003230     READ TRXMAE
003240         AT END MOVE 10 TO FS-TRXMAE
003250     END-READ.
003260
003270******************************************************************
003280* PROCESARPEDIDO - DESPACHA EL PEDIDO SEGUN SU TIPO, IMPRIME LA  *
003290* LINEA RESULTANTE Y LEE EL PEDIDO SIGUIENTE.                    *
003300******************************************************************
003310 0300-PROCESAR-PEDIDO.
003320     ADD 1 TO WS-CNT-PEDIDOS
003330     EVALUATE TRUE
003340         WHEN PED-TIPO-NOME
003350             PERFORM 0400-BUSCAR-CONTA-POR-NOME
003360         WHEN PED-TIPO-PERIODO
003370             PERFORM 0500-ARMAR-RANGO-FECHAS
003380             IF LN-FECHA-VALIDA
003390                PERFORM 0600-SUMAR-PERIODO
003400             ELSE
003410                ADD 1 TO WS-CNT-NAO-ENCONTRADOS
003420                MOVE 'RANGO DE FECHAS INVALIDO'
003430                     TO WS-NE-MENSAGEM
003440                WRITE REG-SALIDA FROM WS-NAO-ENCONTRADO
003450             END-IF
003460         WHEN OTHER
003470             ADD 1 TO WS-CNT-NAO-ENCONTRADOS
003480             MOVE 'TIPO DE PEDIDO INVALIDO'
003490                  TO WS-NE-MENSAGEM
003500             WRITE REG-SALIDA FROM WS-NAO-ENCONTRADO
003510     END-EVALUATE
003520     READ PEDENT
003530         AT END MOVE 10 TO FS-PEDENT
003540     END-READ.
003550
003560******************************************************************
003570* BUSCARCONTAPORNOME - RECORRE LA TABLA DE CUENTAS COMPARANDO EL *
003580* NOMBRE DEL PEDIDO Y EL DE CADA CUENTA, AMBOS PASADOS A         *
003590* MAYUSCULA, PARA NO DISTINGUIR CAJA. SI NO HAY COINCIDENCIA,    *
003600* EL SALDO INFORMADO ES CERO, TAL COMO LO HACIA EL ORIGEN.       *
003610******************************************************************
003620 0400-BUSCAR-CONTA-POR-NOME.
003630     MOVE PED-NOME TO WS-NOME-PEDIDO-MAY
003640     INSPECT WS-NOME-PEDIDO-MAY
003650         CONVERTING WS-ALFA-MINUSC TO WS-ALFA-MAYUSC
003660     MOVE 'N' TO WS-RN-ENCONTRADA
003670     MOVE ZERO TO WS-RN-POSICAO
003680     PERFORM 0410-COMPARAR-NOME
003690         VARYING ACCT-IDX FROM 1 BY 1
003700         UNTIL ACCT-IDX > ACCT-TAB-QTDE
003710         OR WS-RN-ENCONTRADA-SI
003720     IF WS-RN-ENCONTRADA-SI
003730        MOVE ACCT-ID OF ACCT-TAB-ITEM (WS-RN-POSICAO)
003740             TO WS-D-ACCT-ID
003750        MOVE ACCT-NOME OF ACCT-TAB-ITEM (WS-RN-POSICAO)
003760             TO WS-D-NOME
003770        MOVE ACCT-SALDO OF ACCT-TAB-ITEM (WS-RN-POSICAO)
003780             TO WS-D-SALDO
003790        ADD ACCT-SALDO OF ACCT-TAB-ITEM (WS-RN-POSICAO)
003800            TO WS-TOTAL-GERAL-SALDOS
003810     ELSE
003820        MOVE ZERO TO WS-D-ACCT-ID
003830        MOVE PED-NOME TO WS-D-NOME
003840        MOVE ZERO TO WS-D-SALDO
003850     END-IF
003860     WRITE REG-SALIDA FROM WS-DATOS.
003870
003880 0410-COMPARAR-NOME.
003890     MOVE ACCT-NOME OF ACCT-TAB-ITEM (ACCT-IDX)
003900          TO WS-NOME-CUENTA-MAY
003910     INSPECT WS-NOME-CUENTA-MAY
003920         CONVERTING WS-ALFA-MINUSC TO WS-ALFA-MAYUSC
003930     IF WS-NOME-CUENTA-MAY = WS-NOME-PEDIDO-MAY
003940        MOVE 'S' TO WS-RN-ENCONTRADA
003950        MOVE ACCT-IDX TO WS-RN-POSICAO
003960     END-IF.
003970
003980******************************************************************
003990* ARMARRANGOFECHAS - SI EL PEDIDO NO TRAE FECHAS (AMBAS EN   *
004000* CERO) NO HAY RANGO QUE VALIDAR: SUMARPERIODO TOMARA TODOS     *
004010* LOS MOVIMIENTOS DE LA CUENTA, SIN FILTRAR POR FECHA           *
004020* (CTA-0066). SI TRAE FECHAS, LAS VALIDA CONTRA VERFECH Y LAS   *
004030* ENSANCHA AL DIA COMPLETO: EL INICIO QUEDA EN 00:00:00 Y EL    *
004040* FIN EN 23:59:59 DEL MISMO DIA INFORMADO.                      *
004050******************************************************************
004060 0500-ARMAR-RANGO-FECHAS.
004070     IF PED-DATA-INICIO = ZERO AND PED-DATA-FIM = ZERO
004080        MOVE 'S' TO LN-VALIDAR-FECHA
004090     ELSE
004100        MOVE 'S' TO LN-VALIDAR-FECHA
004110        CALL 'VERFECH' USING PED-DATA-INICIO, LN-VALIDAR-FECHA
004120        IF LN-FECHA-VALIDA
004130           CALL 'VERFECH' USING PED-DATA-FIM, LN-VALIDAR-FECHA
004140        END-IF
004150        IF LN-FECHA-VALIDA
004160           MOVE PED-DATA-INICIO TO WS-RF-INI-AAAAMMDD
004170           MOVE ZERO            TO WS-RF-INI-HHMMSS
004180           MOVE PED-DATA-FIM    TO WS-RF-FIM-AAAAMMDD
004190           MOVE 235959          TO WS-RF-FIM-HHMMSS
004200        END-IF
004210     END-IF.
004220
004230******************************************************************
004240* SUMARPERIODO - RECORRE LA TABLA DE MOVIMIENTOS DE LA CUENTA    *
004250* PEDIDA, DENTRO DEL RANGO YA ENSANCHADO, Y ACUMULA CADA         *
004260* MOVIMIENTO SEGUN 0650-ACUMULAR-SIGNO. REDONDEA UNA SOLA VEZ,   *
004270* AL FINAL DEL RECORRIDO, NUNCA MOVIMIENTO POR MOVIMIENTO.       *
004280******************************************************************
004290 0600-SUMAR-PERIODO.
004300     MOVE ZERO TO WS-SALDO-PERIODO-ACUM
004310     PERFORM 0610-REVISAR-TRX
004320         VARYING TRX-IDX FROM 1 BY 1
004330         UNTIL TRX-IDX > TRX-TAB-QTDE
004340     COMPUTE WS-SALDO-PERIODO-FINAL ROUNDED =
004350             WS-SALDO-PERIODO-ACUM
004360     MOVE PED-ACCT-ID TO WS-D-ACCT-ID
004370     PERFORM 0620-BUSCAR-NOME-PERIODO
004380     MOVE WS-SALDO-PERIODO-FINAL TO WS-D-SALDO
004390     ADD WS-SALDO-PERIODO-FINAL TO WS-TOTAL-GERAL-SALDOS
004400     WRITE REG-SALIDA FROM WS-DATOS.
004410
004420 0610-REVISAR-TRX.
004430     IF TRX-ACCT-ID OF TRX-TAB-ITEM (TRX-IDX) = PED-ACCT-ID
004440        AND (PED-DATA-INICIO = ZERO AND PED-DATA-FIM = ZERO
004450        OR (TRX-DATA OF TRX-TAB-ITEM (TRX-IDX) >= WS-RF-INICIO
004460        AND TRX-DATA OF TRX-TAB-ITEM (TRX-IDX) <= WS-RF-FIM))
004470        PERFORM 0650-ACUMULAR-SIGNO
004480     END-IF.
004490
004500******************************************************************
004510* ACUMULARSIGNO - REGLA DE SIGNO DEL SALDO DE PERIODO: DEPOSITO  *
004520* Y TRANSFERENCIA ENTRANTE SUMAN, EXTRACCION Y TRANSFERENCIA     *
004530* SALIENTE RESTAN, CUALQUIER OTRO CODIGO NO AFECTA EL ACUMULADO. *
004540******************************************************************
004550 0650-ACUMULAR-SIGNO.
004560     EVALUATE TRUE
004570         WHEN TRX-TIPO-DEPOSITO OF TRX-TAB-ITEM (TRX-IDX)
004580             ADD TRX-VALOR OF TRX-TAB-ITEM (TRX-IDX)
004590                 TO WS-SALDO-PERIODO-ACUM
004600         WHEN TRX-TIPO-TRANSF-ENTR OF TRX-TAB-ITEM (TRX-IDX)
004610             ADD TRX-VALOR OF TRX-TAB-ITEM (TRX-IDX)
004620                 TO WS-SALDO-PERIODO-ACUM
004630         WHEN TRX-TIPO-SAQUE OF TRX-TAB-ITEM (TRX-IDX)
004640             SUBTRACT TRX-VALOR OF TRX-TAB-ITEM (TRX-IDX)
004650                 FROM WS-SALDO-PERIODO-ACUM
004660         WHEN TRX-TIPO-TRANSF-SAI OF TRX-TAB-ITEM (TRX-IDX)
004670             SUBTRACT TRX-VALOR OF TRX-TAB-ITEM (TRX-IDX)
004680                 FROM WS-SALDO-PERIODO-ACUM
004690         WHEN OTHER
004700             CONTINUE
004710     END-EVALUATE.
004720
004730******************************************************************
004740* BUSCARNOMEPERIODO - RECUPERA EL NOMBRE DEL TITULAR PARA LA     *
004750* LINEA DE SALDO DE PERIODO; SI LA CUENTA NO EXISTE EN EL        *
004760* MAESTRO, IMPRIME EL NOMBRE EN BLANCO Y DEJA CONSTANCIA.        *
004770******************************************************************
004780 0620-BUSCAR-NOME-PERIODO.
004790     MOVE SPACE TO WS-D-NOME
004800     PERFORM 0621-COMPARAR-ACCT-ID
004810         VARYING ACCT-IDX FROM 1 BY 1
004820         UNTIL ACCT-IDX > ACCT-TAB-QTDE.
004830
004840 0621-COMPARAR-ACCT-ID.
004850     IF ACCT-ID OF ACCT-TAB-ITEM (ACCT-IDX) = PED-ACCT-ID
004860        MOVE ACCT-NOME OF ACCT-TAB-ITEM (ACCT-IDX) TO WS-D-NOME
004870     END-IF.
004880
004890******************************************************************
004900* CERRARPROGRAMA - IMPRIME EL TOTAL GENERAL, CIERRA LOS ARCHIVOS *
004910* Y TERMINA EL PROCESO.                                          *
004920******************************************************************
004930 0900-CERRAR-PROGRAMA.
004940     WRITE REG-SALIDA FROM WS-GUIONES
004950     MOVE WS-TOTAL-GERAL-SALDOS TO WS-TG-SALDO
004960     WRITE REG-SALIDA FROM WS-TOTAL-GERAL
004970     WRITE REG-SALIDA FROM WS-GUIONES
004980     DISPLAY 'PCTARPT - PEDIDOS PROCESADOS..: ' WS-CNT-PEDIDOS
004990     DISPLAY 'PCTARPT - PEDIDOS RECHAZADOS..: '
005000              WS-CNT-NAO-ENCONTRADOS
005010     CLOSE PEDENT
005020     CLOSE SALREPT
005030     STOP RUN.
