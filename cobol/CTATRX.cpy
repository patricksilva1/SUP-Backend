000100******************************************************************
000110* CTATRX  -  LAYOUT DEL REGISTRO DE MOVIMIENTOS DE CUENTA.      *
000120* SUSTITUYE AL DCLGEN DE TRX.TRANSACCION USADO EN LA VERSION    *
000130* DB2; DESCRIBE AHORA EL REGISTRO DEL ARCHIVO SECUENCIAL        *
000140* TRXMAE Y DE LA TABLA TRX-TABLE QUE LO REEMPLAZA EN MEMORIA.   *
000150******************************************************************
000160* HISTORIAL DE CAMBIOS.                                        *
000170* 23/03/23 LTR  ALTA DEL COPY, PARTIENDO DEL DCLGEN              *
000180*               TRX.TRANSACCION.                                *
000190* 09/11/23 LTR  BAJA DE COMISION Y MONTO-TOTAL, EL SISTEMA YA   *
000200*               NO COBRA COMISION POR MOVIMIENTO.               *
000210* 14/02/24 MGV  ALTA DE TRX-DATA-R POR COMPONENTE Y DE LOS      *
000220*               CODIGOS DE OPERACION 01-04 (TICKET CTA-0041).  *
000230* 30/05/24 MGV  ALTA DE TRX-SALDO-ATUAL, REQUERIDO POR EL       *
000240*               NUEVO PARRAFO DE SALDO CORRIENTE (CTA-0050).   *
000250* 19/01/25 LTR  ANCHO DE TRX-VALOR Y TRX-SALDO-ATUAL LLEVADO A  *
000260*               COMP-3 PARA IGUALAR EL ORIGEN DECIMAL(20,2).    *
000270******************************************************************
000280 01  REG-TRX.
000290*    CLAVE LOGICA DEL REGISTRO - NUMERO DE MOVIMIENTO.
000300     05  TRX-ID                      PIC 9(9).
000310     05  TRX-DADOS.
000320*        FECHA Y HORA DE POSTEO DEL MOVIMIENTO.
000330         10  TRX-DATA                 PIC X(14).
000340         10  TRX-DATA-R REDEFINES TRX-DATA.
000350             15  TRX-DT-ANO           PIC 9(4).
000360             15  TRX-DT-MES           PIC 9(2).
000370             15  TRX-DT-DIA           PIC 9(2).
000380             15  TRX-DT-HORA          PIC 9(2).
000390             15  TRX-DT-MIN           PIC 9(2).
000400             15  TRX-DT-SEG           PIC 9(2).
000410*        IMPORTE DEL MOVIMIENTO, CON SIGNO SEGUN TIPO.
000420         10  TRX-VALOR                PIC S9(16)V99 COMP-3.
000430*        TIPO DE OPERACION DEL MOVIMIENTO.
000440         10  TRX-TIPO                 PIC X(2).
000450             88  TRX-TIPO-DEPOSITO      VALUE '01'.
000460             88  TRX-TIPO-SAQUE         VALUE '02'.
000470             88  TRX-TIPO-TRANSF-ENTR   VALUE '03'.
000480             88  TRX-TIPO-TRANSF-SAI    VALUE '04'.
000490         10  TRX-NOME-OPERADOR        PIC X(50).
000500*        SALDO DE LA CUENTA PROPIETARIA INMEDIATAMENTE
000510*        DESPUES DE APLICAR ESTE MOVIMIENTO.
000520         10  TRX-SALDO-ATUAL          PIC S9(18)V99 COMP-3.
000530     05  TRX-CONTAS.
000540         10  TRX-ACCT-ID              PIC 9(9).
000550         10  TRX-ACCT-DESTINO-ID      PIC 9(9).
000560*    CAMPOS DE CONTROL PROPIOS DEL ARCHIVO (NO VIENEN DEL
000570*    ORIGEN).
000580     05  TRX-CONTROLE.
000590         10  TRX-STATUS-REG           PIC X(1).
000600             88  TRX-STATUS-OK          VALUE 'O'.
000610             88  TRX-STATUS-ANULADO     VALUE 'X'.
000620         10  FILLER                   PIC X(14).
