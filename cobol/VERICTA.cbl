000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. VERICTA.
000120 AUTHOR. L TRONCOSO.
000130 INSTALLATION. DEPARTAMENTO DE SISTEMAS.
000140 DATE-WRITTEN. 23/03/1989.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO EXCLUSIVO DEL AREA DE CUENTAS.
000170******************************************************************
000180* VERICTA - SUBPROGRAMA QUE VERIFICA SI UN NUMERO DE CUENTA     *
000190* EXISTE DENTRO DE LA TABLA DE CUENTAS QUE EL PROGRAMA QUE LO    *
000200* INVOCA TRAJO A MEMORIA DESDE CTAMAE, Y DEVUELVE LA POSICION    *
000210* DE LA TABLA EN QUE SE ENCUENTRA PARA QUE EL INVOCANTE PUEDA    *
000220* LEER O ACTUALIZAR ESE REGISTRO SIN VOLVER A BUSCARLO.          *
000230******************************************************************
000240* HISTORIAL DE CAMBIOS.
000250* 23/03/89 LTR  ALTA DEL PROGRAMA COMO VERIBCO, VERIFICA CBU
000260*               CONTRA TRX.BANCO POR EXEC SQL.
000270* 11/07/91 LTR  SE AGREGA VALIDACION DE FORMATO NUMERICO ANTES
000280*               DE CONSULTAR EL BANCO.
000290* 14/01/98 RSO  AJUSTE DE COMENTARIOS, SIN CAMBIO FUNCIONAL.
000300* 30/11/99 RSO  REVISION Y2K - EL CAMPO DE BUSQUEDA NO LLEVA
000310*               ANIO, SIN IMPACTO, SE DEJA CONSTANCIA EN EL LOG.
000320* 08/04/03 MGV  BAJA DEL ACCESO A TRX.BANCO POR EXEC SQL.
000330* 08/04/03 MGV  RENOMBRADO A VERICTA; AHORA BUSCA POR NUMERO DE
000340*               CUENTA DENTRO DE LA TABLA ACCT-TAB-ITEM RECIBIDA
000350*               POR LINKAGE EN LUGAR DE CONSULTAR LA BASE.
000360* 14/02/24 MGV  LA TABLA RECIBIDA PASA A TENER EL LAYOUT DE
000370*               CTACTA COMPLETO (TICKET CTA-0041).
000380* 02/07/24 MGV  SE DEVUELVE TAMBIEN EL STATUS DE LA CUENTA PARA
000390*               QUE EL INVOCANTE NO TENGA QUE VOLVER A LEER LA
000400*               TABLA (CTA-0058).
000410******************************************************************
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM.
000460
000470 DATA DIVISION.
000480 WORKING-STORAGE SECTION.
000490* VARIABLES DE TRABAJO.
000500 77  WV-SUBINDICE               PIC 9(5) COMP.
000510 77  WV-ENCONTRADO              PIC X VALUE 'N'.
000520     88  WV-ENCONTRADO-SI       VALUE 'S'.
000530     88  WV-ENCONTRADO-NO       VALUE 'N'.
000540
000550 01  WV-AREA-TRABALHO.
000560     05  WV-CONTADOR-CHAMADAS   PIC 9(7) COMP.
000570     05  WV-CONTADOR-R REDEFINES WV-CONTADOR-CHAMADAS.
000580         10  WV-CONTADOR-MIL    PIC 9(4).
000590         10  WV-CONTADOR-UNI    PIC 9(3).
000600     05  FILLER                 PIC X(10).
000610
000620 LINKAGE SECTION.
000630* TABLA DE CUENTAS TRAIDA A MEMORIA POR EL PROGRAMA INVOCANTE.
000640 01  LN-ACCT-TABLE.
000650     05  LN-ACCT-TAB-QTDE       PIC 9(5) COMP.
000660     05  LN-ACCT-TAB-ITEM OCCURS 2000 TIMES
000670             INDEXED BY LN-ACCT-IDX.
000680         COPY CTACTA REPLACING ==01  REG-CTA==
000690                             BY ==05  LN-ACCT-TAB-ITEM==.
000700
000710 01  LN-ACCT-ID-BUSCAR          PIC 9(9).
000720 01  LN-ACCT-ID-BUSCAR-R REDEFINES LN-ACCT-ID-BUSCAR.
000730     05  LN-ACCT-ID-BUSCAR-X    PIC X(9).
000740
000750 01  LN-ACCT-RESULTADO.
000760     05  LN-ACCT-ENCONTRADA     PIC X.
000770         88  LN-ACCT-ENCONTRADA-SI  VALUE 'S'.
000780         88  LN-ACCT-ENCONTRADA-NO  VALUE 'N'.
000790     05  LN-ACCT-POSICAO        PIC 9(5) COMP.
000800     05  LN-ACCT-STATUS-ACTUAL  PIC X.
000810     05  FILLER                 PIC X(05).
000820
000830 PROCEDURE DIVISION USING LN-ACCT-TABLE, LN-ACCT-ID-BUSCAR,
000840                           LN-ACCT-RESULTADO.
000850
000860 0100-PROGRAMA-PRINCIPAL.
000870     ADD 1 TO WV-CONTADOR-CHAMADAS
000880     MOVE 'N' TO LN-ACCT-ENCONTRADA
000890     MOVE ZERO TO LN-ACCT-POSICAO
000900     MOVE SPACE TO LN-ACCT-STATUS-ACTUAL
000910     IF LN-ACCT-ID-BUSCAR IS NOT NUMERIC
000920        OR LN-ACCT-ID-BUSCAR = ZERO
000930        GO TO 0400-RETORNAR-PROGRAMA
000940     END-IF
000950     PERFORM 0200-BUSCAR-EN-TABLA
000960     PERFORM 0400-RETORNAR-PROGRAMA.
000970
000980******************************************************************
000990* RECORRE LA TABLA RECIBIDA HASTA ENCONTRAR LA CUENTA PEDIDA O   *
001000* HASTA AGOTAR LA CANTIDAD DE REGISTROS CARGADOS.                *
001010******************************************************************
001020 0200-BUSCAR-EN-TABLA.
001030     MOVE 'N' TO WV-ENCONTRADO
001040     PERFORM 0300-COMPARAR-ITEM
001050         VARYING LN-ACCT-IDX FROM 1 BY 1
001060         UNTIL LN-ACCT-IDX > LN-ACCT-TAB-QTDE
001070         OR WV-ENCONTRADO-SI.
001080
001090 0300-COMPARAR-ITEM.
001100     IF ACCT-ID OF LN-ACCT-TAB-ITEM (LN-ACCT-IDX)
001110                = LN-ACCT-ID-BUSCAR
001120        MOVE 'S' TO WV-ENCONTRADO
001130        MOVE 'S' TO LN-ACCT-ENCONTRADA
001140        MOVE LN-ACCT-IDX TO LN-ACCT-POSICAO
001150        MOVE ACCT-STATUS OF LN-ACCT-TAB-ITEM (LN-ACCT-IDX)
001160                TO LN-ACCT-STATUS-ACTUAL
001170     END-IF.
001180
001190 0400-RETORNAR-PROGRAMA.
001200     EXIT PROGRAM.
