000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PCTAMOV.
000120 AUTHOR. L TRONCOSO.
000130 INSTALLATION. DEPARTAMENTO DE SISTEMAS.
000140 DATE-WRITTEN. 23/03/1989.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO EXCLUSIVO DEL AREA DE CUENTAS.
000170******************************************************************
000180* PCTAMOV - PROCESO BATCH DE MOVIMIENTOS DE CUENTA.             *
000190* LEE EL ARCHIVO DE INSTRUCCIONES (TRXENT) Y, PARA CADA         *
000200* REGISTRO, DA DE ALTA UNA CUENTA, DEPOSITA, EXTRAE, TRANSFIERE *
000210* ENTRE DOS CUENTAS O CORRIGE UN MOVIMIENTO YA GRABADO. AL       *
000220* FINALIZAR, VUELVE A GRABAR POR COMPLETO EL MAESTRO DE         *
000230* CUENTAS (CTAMAE) Y EL MAESTRO DE MOVIMIENTOS (TRXMAE).        *
000240******************************************************************
000250* HISTORIAL DE CAMBIOS.
000260* 23/03/89 LTR  ALTA DEL PROGRAMA COMO PDBTRX; PROCESABA
000270*               TRANSFERENCIAS ENTRE CBU CONTRA DB2, CON
000280*               COMISION POR CATEGORIA DE CLIENTE.
000290* 11/07/91 LTR  SE AGREGA VALIDACION DE FECHA DE LA
000300*               TRANSFERENCIA VIA VERFECH.
000310* 14/01/98 RSO  AJUSTE DE COMENTARIOS, SIN CAMBIO FUNCIONAL.
000320* 30/11/99 RSO  REVISION Y2K, SIN IMPACTO EN ESTE PROGRAMA.
000330* 08/04/03 MGV  BAJA DE TODO EL ACCESO A DB2 (TRX.CLIENTE,
000340*               TRX.TRANSACCION, TRX.BANCO) Y DE LA COMISION
000350*               POR CATEGORIA; EL MAESTRO DE CUENTAS Y EL DE
000360*               MOVIMIENTOS PASAN A SER ARCHIVOS SECUENCIALES
000370*               (CTAMAE/TRXMAE), CARGADOS EN TABLA AL INICIO.
000380* 08/04/03 MGV  RENOMBRADO A PCTAMOV; SE REEMPLAZA EL CONCEPTO
000390*               DE CBU/BANCO POR NUMERO DE CUENTA PROPIO.
000400* 14/02/24 MGV  ALTA DE LOS PASOS DE DEPOSITO, EXTRACCION Y
000410*               TRANSFERENCIA CON SUS REGLAS DE SALDO Y SALDO
000420*               SUFICIENTE (TICKET CTA-0041).
000430* 30/05/24 MGV  ALTA DEL PASO DE CORRECCION DE UN MOVIMIENTO YA
000440*               GRABADO (INSTRUCCION 5) Y DEL CALCULO DE SALDO
000450*               CORRIENTE COMUN A ALTA Y CORRECCION (CTA-0050).
000460* 02/07/24 MGV  ALTA DE CONTROL DE ESTADO DE CUENTA Y CONTADOR
000470*               DE MOVIMIENTOS POR CUENTA (CTA-0058).
000480* 09/08/26 MGV  CORREGIDO GRAVARTRX: VOLVIA A APLICAR EL SIGNO
000490*               DEL MOVIMIENTO SOBRE EL SALDO DE CUENTA QUE
000500*               SACAR-OK/TRANSFERIR-OK YA HABIAN ACTUALIZADO,
000510*               DEJANDO EL SALDO CORRIENTE GRABADO EN LA
000520*               EXTRACCION COMO SI FUERA EL SALDO PREVIO AL
000530*               MOVIMIENTO. GRAVARTRX AHORA TOMA EL SALDO DE
000540*               CUENTA YA ACTUALIZADO TAL CUAL ESTA (CTA-0064).
000550******************************************************************
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM
000600     UPSI-0 ON STATUS IS WS-TRAZA-ATIVA
000610            OFF STATUS IS WS-TRAZA-INATIVA.
000620
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650     SELECT CTAMAE ASSIGN TO CTAMAE
000660         ORGANIZATION IS SEQUENTIAL
000670         ACCESS MODE IS SEQUENTIAL
000680         FILE STATUS IS FS-CTAMAE.
000690
000700     SELECT TRXMAE ASSIGN TO TRXMAE
000710         ORGANIZATION IS SEQUENTIAL
000720         ACCESS MODE IS SEQUENTIAL
000730         FILE STATUS IS FS-TRXMAE.
000740
000750     SELECT TRXENT ASSIGN TO TRXENT
000760         ORGANIZATION IS SEQUENTIAL
000770         ACCESS MODE IS SEQUENTIAL
000780         FILE STATUS IS FS-TRXENT.
000790
000800 DATA DIVISION.
000810 FILE SECTION.
000820* MAESTRO DE CUENTAS.
000830 FD  CTAMAE
000840     RECORDING MODE IS F
000850     DATA RECORD IS REG-CTA.
000860     COPY CTACTA.
000870
000880* MAESTRO DE MOVIMIENTOS.
000890 FD  TRXMAE
000900     RECORDING MODE IS F
000910     DATA RECORD IS REG-TRX.
000920     COPY CTATRX.
000930
000940* ARCHIVO DE INSTRUCCIONES DE POSTEO (ENTRADA DEL BATCH).
000950 FD  TRXENT
000960     RECORDING MODE IS F
000970     DATA RECORD IS REG-ENTRADA.
000980 01  REG-ENTRADA.
000990*    1=ALTA CUENTA 2=DEPOSITO 3=EXTRACCION 4=TRANSFERENCIA
001000*    5=CORRECCION DE UN MOVIMIENTO YA GRABADO.
001010     05  ENT-COD-INSTR           PIC X(1).
001020         88  ENT-INSTR-CRIAR       VALUE '1'.
001030         88  ENT-INSTR-DEPOSITO    VALUE '2'.
001040         88  ENT-INSTR-SAQUE       VALUE '3'.
001050         88  ENT-INSTR-TRANSF      VALUE '4'.
001060         88  ENT-INSTR-CORRIGE     VALUE '5'.
001070     05  ENT-ACCT-ID             PIC 9(9).
001080     05  ENT-ACCT-DESTINO-ID     PIC 9(9).
001090     05  ENT-TRX-ID-CORRIGIR     PIC 9(9).
001100     05  ENT-VALOR               PIC S9(16)V99.
001110     05  ENT-TIPO-OPER           PIC X(2).
001120*    ALTA DE CUENTA: NOMBRE DEL TITULAR.
001130*    CORRECCION DE MOVIMIENTO: NUEVO NOMBRE DEL OPERADOR.
001140     05  ENT-NOME                PIC X(50).
001150     05  FILLER                  PIC X(10).
001160
001170 WORKING-STORAGE SECTION.
001180* STATUS DE LOS ARCHIVOS.
001190 77  FS-CTAMAE                   PIC 99.
001200     88  FS-CTAMAE-OK             VALUE 00.
001210     88  FS-CTAMAE-END            VALUE 10.
001220 77  FS-TRXMAE                   PIC 99.
001230     88  FS-TRXMAE-OK             VALUE 00.
001240     88  FS-TRXMAE-END            VALUE 10.
001250 77  FS-TRXENT                   PIC 99.
001260     88  FS-TRXENT-OK             VALUE 00.
001270     88  FS-TRXENT-END            VALUE 10.
001280
001290* TABLA DE CUENTAS EN MEMORIA, SUSTITUTA DEL ACCESO DIRECTO
001300* QUE DABA EL DB2; SE CARGA COMPLETA AL INICIO Y SE VUELCA
001310* COMPLETA AL FINAL (VER NOTA DE SUSTITUCION DE KSDS).
001320 01  ACCT-TABLE.
001330     05  ACCT-TAB-QTDE           PIC 9(5) COMP.
001340     05  ACCT-TAB-ITEM OCCURS 2000 TIMES
001350             INDEXED BY ACCT-IDX.
001360         COPY CTACTA REPLACING ==01  REG-CTA==
001370                             BY ==05  ACCT-TAB-ITEM==.
001380
001390* TABLA DE MOVIMIENTOS EN MEMORIA, MISMO CRITERIO QUE LA DE
001400* CUENTAS.
001410 01  TRX-TABLE.
001420     05  TRX-TAB-QTDE            PIC 9(7) COMP.
001430     05  TRX-TAB-ITEM OCCURS 20000 TIMES
001440             INDEXED BY TRX-IDX.
001450         COPY CTATRX REPLACING ==01  REG-TRX==
001460                             BY ==05  TRX-TAB-ITEM==.
001470
001480* CONTADORES DE SIGUIENTE CLAVE, ARMADOS AL CARGAR LAS TABLAS
001490* PORQUE YA NO HAY UN MAX(ID) DE BASE DE DATOS DISPONIBLE.
001500 77  WS-MAX-ACCT-ID               PIC 9(9) COMP.
001510 77  WS-MAX-TRX-ID                PIC 9(9) COMP.
001520
001530* FECHA Y HORA DE SISTEMA PARA EL SELLADO DE CUENTAS Y
001540* MOVIMIENTOS.
001550 01  WS-TIMESTAMP-ATUAL.
001560     05  WS-TS-DATA               PIC 9(8).
001570     05  WS-TS-HORA-COMPLETA      PIC 9(8).
001580     05  WS-TS-HORA-R REDEFINES WS-TS-HORA-COMPLETA.
001590         10  WS-TS-HORA            PIC 9(6).
001600         10  WS-TS-CENTESIMOS      PIC 9(2).
001610     05  WS-TS-DATA-HORA-14       PIC X(14).
001620     05  FILLER                   PIC X(10).
001630
001640* AREA DE RESULTADO DE BUSQUEDA DE CUENTA (LLENADA POR
001650* VERICTA); SE REUTILIZA PARA ORIGEN Y PARA DESTINO.
001660 01  WS-CHAVE-BUSCA               PIC 9(9).
001670 01  WS-RESULTADO-BUSCA.
001680     05  WS-RB-ENCONTRADA         PIC X.
001690         88  WS-RB-ENCONTRADA-SI    VALUE 'S'.
001700         88  WS-RB-ENCONTRADA-NO    VALUE 'N'.
001710     05  WS-RB-POSICAO            PIC 9(5) COMP.
001720     05  WS-RB-STATUS-ACTUAL      PIC X.
001730     05  FILLER                   PIC X(05).
001740
001750 01  WS-RESULTADO-ORIGEM.
001760     05  WS-RO-ENCONTRADA         PIC X.
001770         88  WS-RO-ENCONTRADA-SI    VALUE 'S'.
001780         88  WS-RO-ENCONTRADA-NO    VALUE 'N'.
001790     05  WS-RO-POSICAO            PIC 9(5) COMP.
001800     05  WS-RO-STATUS-ACTUAL      PIC X.
001810     05  FILLER                   PIC X(05).
001820
001830 01  WS-RESULTADO-DESTINO.
001840     05  WS-RD-ENCONTRADA         PIC X.
001850         88  WS-RD-ENCONTRADA-SI    VALUE 'S'.
001860         88  WS-RD-ENCONTRADA-NO    VALUE 'N'.
001870     05  WS-RD-POSICAO            PIC 9(5) COMP.
001880     05  WS-RD-STATUS-ACTUAL      PIC X.
001890     05  FILLER                   PIC X(05).
001900
001910* RESULTADO DE 2510-BUSCAR-TRX, SEPARADO DE WS-RESULTADO-BUSCA
001920* PORQUE 2500-CORRIGIR-TRX BUSCA EN LA TABLA DE MOVIMIENTOS Y
001930* EN LA TABLA DE CUENTAS DENTRO DEL MISMO PARRAFO Y NO DEBE
001940* PISAR UN RESULTADO CON EL OTRO.
001950 01  WS-RESULTADO-TRX.
001960     05  WS-RT-ENCONTRADA         PIC X.
001970         88  WS-RT-ENCONTRADA-SI    VALUE 'S'.
001980         88  WS-RT-ENCONTRADA-NO    VALUE 'N'.
001990     05  WS-RT-POSICAO            PIC 9(7) COMP.
002000* PARAMETROS PARA GRABAR UN MOVIMIENTO Y PARA CALCULAR SU
002010* SALDO CORRIENTE, COMUNES AL ALTA Y A LA CORRECCION.
002020 01  WS-TRX-PARM.
002030     05  WS-TRX-PARM-POSICAO-TRX  PIC 9(7) COMP.
002040     05  WS-TRX-PARM-POSICAO-CTA  PIC 9(5) COMP.
002050     05  WS-TRX-PARM-VALOR        PIC S9(16)V99.
002060     05  WS-TRX-PARM-TIPO         PIC X(2).
002070     05  WS-TRX-PARM-NOME         PIC X(50).
002080     05  WS-TRX-PARM-ACCT-ID      PIC 9(9).
002090     05  WS-TRX-PARM-ACCT-DEST    PIC 9(9).
002100     05  FILLER                   PIC X(10).
002110
002120 77  WS-SALDO-ATUAL-CALC          PIC S9(18)V99.
002130
002140* RETORNO DE CADA INSTRUCCION PROCESADA, EN LUGAR DEL
002150* MECANISMO DE EXCEPCIONES DEL ORIGEN.
002160 01  WS-RETORNO-INSTR.
002170     05  WS-RETORNO-COD           PIC 9(2) COMP.
002180         88  WS-RETORNO-OK          VALUE 00.
002190         88  WS-RETORNO-RECHAZADA   VALUE 04.
002200         88  WS-RETORNO-GRAVE       VALUE 08.
002210     05  WS-MOTIVO-RECHAZO        PIC X(40).
002220     05  FILLER                   PIC X(06).
002230
002240* CONTADORES DE CIERRE, IMPRESOS EN EL LOG DEL PROCESO.
002250 01  WS-CONTADORES-PROCESO.
002260     05  WS-CNT-ALTAS             PIC 9(7) COMP.
002270     05  WS-CNT-DEPOSITOS         PIC 9(7) COMP.
002280     05  WS-CNT-EXTRACCIONES      PIC 9(7) COMP.
002290     05  WS-CNT-TRANSFERENCIAS    PIC 9(7) COMP.
002300     05  WS-CNT-CORRECCIONES      PIC 9(7) COMP.
002310     05  WS-CNT-RECHAZOS          PIC 9(7) COMP.
002320     05  FILLER                   PIC X(08).
002330
002340 PROCEDURE DIVISION.
002350 0000-PROGRAMA-PRINCIPAL.
002360     PERFORM 1000-INICIAR-PROGRAMA
002370     PERFORM 2000-PROCESAR-INSTR UNTIL FS-TRXENT-END
002380     PERFORM 3000-FINALIZAR-PROGRAMA.
002390
002400******************************************************************
002410* ABRE LOS ARCHIVOS Y TRAE A MEMORIA LOS MAESTROS DE CUENTAS Y  *
002420* DE MOVIMIENTOS, DEJANDO ARMADOS LOS CONTADORES DE SIGUIENTE   *
002430* CLAVE ANTES DE LEER LA PRIMERA INSTRUCCION.                   *
002440******************************************************************
002450 1000-INICIAR-PROGRAMA.
002460     MOVE ZERO TO WS-CONTADORES-PROCESO
002470     PERFORM 1100-ABRIR-ARCHIVOS
002480     PERFORM 1200-CARGAR-CUENTAS
002490     PERFORM 1300-CARGAR-TRX
002500     READ TRXENT
002510         AT END MOVE 10 TO FS-TRXENT
002520     END-READ.
002530
002540 1100-ABRIR-ARCHIVOS.
002550     OPEN INPUT CTAMAE
002560     IF NOT FS-CTAMAE-OK
002570        DISPLAY 'PCTAMOV - ERROR AL ABRIR CTAMAE, FS='
002580                 FS-CTAMAE
002590        PERFORM 3900-TERMINAR-PROGRAMA
002600     END-IF
002610     OPEN INPUT TRXMAE
002620     IF NOT FS-TRXMAE-OK
002630        DISPLAY 'PCTAMOV - ERROR AL ABRIR TRXMAE, FS='
002640                 FS-TRXMAE
002650        CLOSE CTAMAE
002660        PERFORM 3900-TERMINAR-PROGRAMA
002670     END-IF
002680     OPEN INPUT TRXENT
002690     IF NOT FS-TRXENT-OK
002700        DISPLAY 'PCTAMOV - ERROR AL ABRIR TRXENT, FS='
002710                 FS-TRXENT
002720        CLOSE CTAMAE
002730        CLOSE TRXMAE
002740        PERFORM 3900-TERMINAR-PROGRAMA
002750     END-IF.
002760
002770 1200-CARGAR-CUENTAS.
002780     MOVE ZERO TO ACCT-TAB-QTDE
002790     MOVE ZERO TO WS-MAX-ACCT-ID
002800     READ CTAMAE
002810         AT END MOVE 10 TO FS-CTAMAE
002820     END-READ
002830     PERFORM 1210-AGREGAR-CUENTA UNTIL FS-CTAMAE-END.
002840
002850 1210-AGREGAR-CUENTA.
002860     ADD 1 TO ACCT-TAB-QTDE
002870     MOVE CORRESPONDING REG-CTA
002880          TO ACCT-TAB-ITEM (ACCT-TAB-QTDE)
002890     IF ACCT-ID OF REG-CTA > WS-MAX-ACCT-ID
002900        MOVE ACCT-ID OF REG-CTA TO WS-MAX-ACCT-ID
002910     END-IF
002920     READ CTAMAE
002930         AT END MOVE 10 TO FS-CTAMAE
002940     END-READ.
002950
002960 1300-CARGAR-TRX.
002970     MOVE ZERO TO TRX-TAB-QTDE
002980     MOVE ZERO TO WS-MAX-TRX-ID
002990     READ TRXMAE
003000         AT END MOVE 10 TO FS-TRXMAE
003010     END-READ
003020     PERFORM 1310-AGREGAR-TRX UNTIL FS-TRXMAE-END.
003030
003040 1310-AGREGAR-TRX.
003050     ADD 1 TO TRX-TAB-QTDE
003060     MOVE CORRESPONDING REG-TRX
003070          TO TRX-TAB-ITEM (TRX-TAB-QTDE)
003080     IF TRX-ID OF REG-TRX > WS-MAX-TRX-ID
003090        MOVE TRX-ID OF REG-TRX TO WS-MAX-TRX-ID
003100     END-IF
003110     READ TRXMAE
003120         AT END MOVE 10 TO FS-TRXMAE
003130     END-READ.
003140
003150******************************************************************
003160* DESPACHA LA INSTRUCCION LEIDA AL PARRAFO QUE LE CORRESPONDE   *
003170* Y LEE LA SIGUIENTE.                                           *
003180******************************************************************
003190 2000-PROCESAR-INSTR.
003200     MOVE ZERO TO WS-RETORNO-COD
003210     MOVE SPACE TO WS-MOTIVO-RECHAZO
003220     EVALUATE TRUE
003230         WHEN ENT-INSTR-CRIAR
003240             PERFORM 2100-CRIAR-CONTA
003250         WHEN ENT-INSTR-DEPOSITO
003260             PERFORM 2200-DEPOSITAR
003270         WHEN ENT-INSTR-SAQUE
003280             PERFORM 2300-SACAR
003290         WHEN ENT-INSTR-TRANSF
003300             PERFORM 2400-TRANSFERIR
003310         WHEN ENT-INSTR-CORRIGE
003320             PERFORM 2500-CORRIGIR-TRX
003330         WHEN OTHER
003340             MOVE 'CODIGO DE INSTRUCCION INVALIDO'
003350                  TO WS-MOTIVO-RECHAZO
003360             PERFORM 2910-RECHAZAR
003370     END-EVALUATE
003380     READ TRXENT
003390         AT END MOVE 10 TO FS-TRXENT
003400     END-READ.
003410
003420******************************************************************
003430* CRIARCONTA - ASIGNA EL SIGUIENTE NUMERO DE CUENTA, SALDO EN   *
003440* CERO Y FECHA DE ALTA IGUAL A LA FECHA/HORA DE PROCESO.        *
003450******************************************************************
003460 2100-CRIAR-CONTA.
003470     PERFORM 2050-OBTER-DATA-HORA
003480     ADD 1 TO WS-MAX-ACCT-ID
003490     ADD 1 TO ACCT-TAB-QTDE
003500     MOVE WS-MAX-ACCT-ID
003510          TO ACCT-ID OF ACCT-TAB-ITEM (ACCT-TAB-QTDE)
003520     MOVE ENT-NOME
003530          TO ACCT-NOME OF ACCT-TAB-ITEM (ACCT-TAB-QTDE)
003540     MOVE WS-TS-DATA-HORA-14
003550          TO ACCT-DATA-CRIACAO OF ACCT-TAB-ITEM (ACCT-TAB-QTDE)
003560     MOVE ZERO
003570          TO ACCT-SALDO OF ACCT-TAB-ITEM (ACCT-TAB-QTDE)
003580     MOVE 'A' TO ACCT-STATUS OF ACCT-TAB-ITEM (ACCT-TAB-QTDE)
003590     MOVE ZERO
003600          TO ACCT-SUCURSAL OF ACCT-TAB-ITEM (ACCT-TAB-QTDE)
003610     MOVE 'BATCH' TO ACCT-OPERADOR-ALTA OF
003620          ACCT-TAB-ITEM (ACCT-TAB-QTDE)
003630     MOVE ZERO
003640          TO ACCT-QTDE-MOVTO OF ACCT-TAB-ITEM (ACCT-TAB-QTDE)
003650     ADD 1 TO WS-CNT-ALTAS
003660     DISPLAY 'PCTAMOV - CUENTA CREADA NRO ' WS-MAX-ACCT-ID.
003670
003680******************************************************************
003690* DEPOSITAR - SUMA EL IMPORTE AL SALDO DE LA CUENTA. EL ORIGEN  *
003700* NO GRABA MOVIMIENTO POR DEPOSITO, SOLO ACTUALIZA EL SALDO.    *
003710******************************************************************
003720 2200-DEPOSITAR.
003730     PERFORM 2010-BUSCAR-CONTA-ORIGEM
003740     IF WS-RO-ENCONTRADA-NO
003750        MOVE 'CUENTA INEXISTENTE' TO WS-MOTIVO-RECHAZO
003760        PERFORM 2910-RECHAZAR
003770     ELSE
003780        ADD ENT-VALOR
003790            TO ACCT-SALDO OF ACCT-TAB-ITEM (WS-RO-POSICAO)
003800        ADD 1 TO ACCT-QTDE-MOVTO
003810            OF ACCT-TAB-ITEM (WS-RO-POSICAO)
003820        ADD 1 TO WS-CNT-DEPOSITOS
003830     END-IF.
003840
003850******************************************************************
003860* SACAR - SOLO SE CONCRETA SI EL SALDO ES SUFICIENTE (>=, NO >).*
003870* SI SE CONCRETA, GRABA UN MOVIMIENTO CON IMPORTE NEGATIVO.     *
003880******************************************************************
003890 2300-SACAR.
003900     PERFORM 2010-BUSCAR-CONTA-ORIGEM
003910     IF WS-RO-ENCONTRADA-NO
003920        MOVE 'CUENTA INEXISTENTE' TO WS-MOTIVO-RECHAZO
003930        PERFORM 2910-RECHAZAR
003940     ELSE
003950        IF ACCT-SALDO OF ACCT-TAB-ITEM (WS-RO-POSICAO)
003960                 >= ENT-VALOR
003970           PERFORM 2310-SACAR-OK
003980        ELSE
003990           MOVE 'SALDO INSUFICIENTE' TO WS-MOTIVO-RECHAZO
004000           PERFORM 2910-RECHAZAR
004010        END-IF
004020     END-IF.
004030
004040 2310-SACAR-OK.
004050     SUBTRACT ENT-VALOR
004060         FROM ACCT-SALDO OF ACCT-TAB-ITEM (WS-RO-POSICAO)
004070     ADD 1 TO ACCT-QTDE-MOVTO OF ACCT-TAB-ITEM (WS-RO-POSICAO)
004080     PERFORM 2050-OBTER-DATA-HORA
004090     COMPUTE WS-TRX-PARM-VALOR = ZERO - ENT-VALOR
004100     MOVE '02' TO WS-TRX-PARM-TIPO
004110     MOVE 'SISTEMA' TO WS-TRX-PARM-NOME
004120     MOVE ENT-ACCT-ID TO WS-TRX-PARM-ACCT-ID
004130     MOVE ZERO TO WS-TRX-PARM-ACCT-DEST
004140     MOVE WS-RO-POSICAO TO WS-TRX-PARM-POSICAO-CTA
004150     PERFORM 2600-GRAVAR-TRX
004160     ADD 1 TO WS-CNT-EXTRACCIONES.
004170
004180******************************************************************
004190* TRANSFERIR - VALIDA PARAMETROS, VERIFICA SALDO SUFICIENTE EN  *
004200* LA CUENTA ORIGEN Y, DE ESTAR TODO BIEN, MUEVE EL IMPORTE Y    *
004210* GRABA UN UNICO MOVIMIENTO A NOMBRE DE LA CUENTA ORIGEN.       *
004220******************************************************************
004230 2400-TRANSFERIR.
004240     PERFORM 2450-VALIDAR-PARM-TRANSF
004250     IF WS-RETORNO-RECHAZADA
004260        PERFORM 2910-RECHAZAR
004270        GO TO 2490-FIN-TRANSFERIR
004280     END-IF
004290     PERFORM 2010-BUSCAR-CONTA-ORIGEM
004300     PERFORM 2020-BUSCAR-CONTA-DESTINO
004310     IF WS-RO-ENCONTRADA-NO OR WS-RD-ENCONTRADA-NO
004320        MOVE 'CUENTA INEXISTENTE' TO WS-MOTIVO-RECHAZO
004330        PERFORM 2910-RECHAZAR
004340        GO TO 2490-FIN-TRANSFERIR
004350     END-IF
004360     IF ACCT-SALDO OF ACCT-TAB-ITEM (WS-RO-POSICAO)
004370              >= ENT-VALOR
004380        PERFORM 2410-TRANSFERIR-OK
004390     ELSE
004400        MOVE 'SALDO INSUFICIENTE' TO WS-MOTIVO-RECHAZO
004410        PERFORM 2910-RECHAZAR
004420     END-IF.
004430 2490-FIN-TRANSFERIR.
004440     EXIT.
004450
004460 2410-TRANSFERIR-OK.
004470     SUBTRACT ENT-VALOR
004480         FROM ACCT-SALDO OF ACCT-TAB-ITEM (WS-RO-POSICAO)
004490     ADD ENT-VALOR
004500         TO ACCT-SALDO OF ACCT-TAB-ITEM (WS-RD-POSICAO)
004510     ADD 1 TO ACCT-QTDE-MOVTO OF ACCT-TAB-ITEM (WS-RO-POSICAO)
004520     ADD 1 TO ACCT-QTDE-MOVTO OF ACCT-TAB-ITEM (WS-RD-POSICAO)
004530     PERFORM 2050-OBTER-DATA-HORA
004540     MOVE ENT-VALOR TO WS-TRX-PARM-VALOR
004550     MOVE ENT-TIPO-OPER TO WS-TRX-PARM-TIPO
004560     MOVE ACCT-NOME OF ACCT-TAB-ITEM (WS-RD-POSICAO)
004570          TO WS-TRX-PARM-NOME
004580     MOVE ENT-ACCT-ID TO WS-TRX-PARM-ACCT-ID
004590     MOVE ENT-ACCT-DESTINO-ID TO WS-TRX-PARM-ACCT-DEST
004600     MOVE WS-RO-POSICAO TO WS-TRX-PARM-POSICAO-CTA
004610     PERFORM 2600-GRAVAR-TRX
004620     ADD 1 TO WS-CNT-TRANSFERENCIAS.
004630
004640******************************************************************
004650* VALIDARPARAMETROS - LAS DOS CUENTAS DEBEN VENIR INFORMADAS,   *
004660* EL IMPORTE DEBE SER ESTRICTAMENTE MAYOR A CERO Y EL TIPO DE   *
004670* OPERACION NO PUEDE VENIR EN BLANCO.                           *
004680******************************************************************
004690 2450-VALIDAR-PARM-TRANSF.
004700     MOVE ZERO TO WS-RETORNO-COD
004710     IF ENT-ACCT-ID = ZERO OR ENT-ACCT-DESTINO-ID = ZERO
004720        MOVE 'CUENTA ORIGEN O DESTINO NO INFORMADA'
004730             TO WS-MOTIVO-RECHAZO
004740        MOVE 04 TO WS-RETORNO-COD
004750     END-IF
004760     IF ENT-VALOR NOT > ZERO
004770        MOVE 'IMPORTE DEBE SER MAYOR A CERO'
004780             TO WS-MOTIVO-RECHAZO
004790        MOVE 04 TO WS-RETORNO-COD
004800     END-IF
004810     IF ENT-TIPO-OPER = SPACE OR ENT-TIPO-OPER = '00'
004820        MOVE 'TIPO DE OPERACION NO INFORMADO'
004830             TO WS-MOTIVO-RECHAZO
004840        MOVE 04 TO WS-RETORNO-COD
004850     END-IF.
004860
004870******************************************************************
004880* CORRIGIRTRX - BUSCA EL MOVIMIENTO POR NUMERO, LO SOBREESCRIBE *
004890* CON LOS NUEVOS DATOS Y RECALCULA SU SALDO CORRIENTE CONTRA EL *
004900* SALDO ACTUAL (POSIBLEMENTE YA DESACTUALIZADO) DE LA CUENTA    *
004910* PROPIETARIA, TAL COMO LO HACIA ATUALIZARTRANSFERENCIA.        *
004920******************************************************************
004930 2500-CORRIGIR-TRX.
004940     MOVE ENT-TRX-ID-CORRIGIR TO WS-CHAVE-BUSCA
004950     PERFORM 2510-BUSCAR-TRX
004960     IF WS-RT-ENCONTRADA-NO
004970        MOVE 'MOVIMIENTO INEXISTENTE' TO WS-MOTIVO-RECHAZO
004980        PERFORM 2910-RECHAZAR
004990     ELSE
005000        MOVE ENT-VALOR
005010             TO TRX-VALOR OF TRX-TAB-ITEM (WS-RT-POSICAO)
005020        MOVE ENT-TIPO-OPER
005030             TO TRX-TIPO OF TRX-TAB-ITEM (WS-RT-POSICAO)
005040        MOVE ENT-NOME
005050             TO TRX-NOME-OPERADOR OF TRX-TAB-ITEM (WS-RT-POSICAO)
005060        MOVE WS-RT-POSICAO TO WS-TRX-PARM-POSICAO-TRX
005070        MOVE TRX-ACCT-ID OF TRX-TAB-ITEM (WS-RT-POSICAO)
005080             TO WS-CHAVE-BUSCA
005090        CALL 'VERICTA' USING ACCT-TABLE, WS-CHAVE-BUSCA,
005100                              WS-RESULTADO-BUSCA
005110        IF WS-RB-ENCONTRADA-NO
005120           MOVE 'CUENTA PROPIETARIA INEXISTENTE'
005130                TO WS-MOTIVO-RECHAZO
005140           PERFORM 2910-RECHAZAR
005150        ELSE
005160           MOVE WS-RB-POSICAO TO WS-TRX-PARM-POSICAO-CTA
005170           PERFORM 2650-CALC-SALDO-ATUAL
005180           MOVE WS-SALDO-ATUAL-CALC
005190                TO TRX-SALDO-ATUAL OF
005200                   TRX-TAB-ITEM (WS-TRX-PARM-POSICAO-TRX)
005210           ADD 1 TO WS-CNT-CORRECCIONES
005220        END-IF
005230     END-IF.
005240
005250******************************************************************
005260* BUSCARCONTAORIGEM/DESTINO - LLAMAN A VERICTA CONTRA LA TABLA  *
005270* DE CUENTAS EN MEMORIA Y GUARDAN EL RESULTADO EN SU PROPIA     *
005280* AREA PARA NO PISARSE ENTRE SI CUANDO SE BUSCAN LAS DOS        *
005290* PUNTAS DE UNA TRANSFERENCIA.                                  *
005300******************************************************************
005310 2010-BUSCAR-CONTA-ORIGEM.
005320     MOVE ENT-ACCT-ID TO WS-CHAVE-BUSCA
005330     CALL 'VERICTA' USING ACCT-TABLE, WS-CHAVE-BUSCA,
005340                           WS-RESULTADO-BUSCA
005350     MOVE WS-RESULTADO-BUSCA TO WS-RESULTADO-ORIGEM.
005360
005370 2020-BUSCAR-CONTA-DESTINO.
005380     MOVE ENT-ACCT-DESTINO-ID TO WS-CHAVE-BUSCA
005390     CALL 'VERICTA' USING ACCT-TABLE, WS-CHAVE-BUSCA,
005400                           WS-RESULTADO-BUSCA
005410     MOVE WS-RESULTADO-BUSCA TO WS-RESULTADO-DESTINO.
005420
005430******************************************************************
005440* BUSCARTRX - RECORRE LA TABLA DE MOVIMIENTOS BUSCANDO POR      *
005450* NUMERO DE MOVIMIENTO (NO HAY UN VERICTA EQUIVALENTE PARA      *
005460* MOVIMIENTOS PORQUE SOLO LO NECESITA ESTE PROGRAMA).           *
005470******************************************************************
005480 2510-BUSCAR-TRX.
005490     MOVE 'N' TO WS-RT-ENCONTRADA
005500     MOVE ZERO TO WS-RT-POSICAO
005510     PERFORM 2520-COMPARAR-TRX
005520         VARYING TRX-IDX FROM 1 BY 1
005530         UNTIL TRX-IDX > TRX-TAB-QTDE
005540         OR WS-RT-ENCONTRADA-SI.
005550
005560 2520-COMPARAR-TRX.
005570     IF TRX-ID OF TRX-TAB-ITEM (TRX-IDX) = WS-CHAVE-BUSCA
005580        MOVE 'S' TO WS-RT-ENCONTRADA
005590        MOVE TRX-IDX TO WS-RT-POSICAO
005600     END-IF.
005610
005620******************************************************************
005630* GRAVARTRX - AGREGA UNA FILA NUEVA A LA TABLA DE MOVIMIENTOS.  *
005640* EL SALDO CORRIENTE SE GRABA TAL CUAL QUEDO EN LA CUENTA       *
005650* PROPIETARIA, PORQUE SACAR-OK Y TRANSFERIR-OK YA LE APLICARON *
005660* EL MOVIMIENTO DE FONDOS ANTES DE LLAMAR A ESTE PARRAFO; NO SE *
005670* VUELVE A CALCULAR CON LA REGLA DE SIGNO DE 2650 (VER CTA-0064)*
005680******************************************************************
005690 2600-GRAVAR-TRX.
005700     ADD 1 TO WS-MAX-TRX-ID
005710     ADD 1 TO TRX-TAB-QTDE
005720     MOVE WS-MAX-TRX-ID TO TRX-ID OF TRX-TAB-ITEM (TRX-TAB-QTDE)
005730     MOVE WS-TS-DATA-HORA-14
005740          TO TRX-DATA OF TRX-TAB-ITEM (TRX-TAB-QTDE)
005750     MOVE WS-TRX-PARM-VALOR
005760          TO TRX-VALOR OF TRX-TAB-ITEM (TRX-TAB-QTDE)
005770     MOVE WS-TRX-PARM-TIPO
005780          TO TRX-TIPO OF TRX-TAB-ITEM (TRX-TAB-QTDE)
005790     MOVE WS-TRX-PARM-NOME
005800          TO TRX-NOME-OPERADOR OF TRX-TAB-ITEM (TRX-TAB-QTDE)
005810     MOVE WS-TRX-PARM-ACCT-ID
005820          TO TRX-ACCT-ID OF TRX-TAB-ITEM (TRX-TAB-QTDE)
005830     MOVE WS-TRX-PARM-ACCT-DEST
005840          TO TRX-ACCT-DESTINO-ID OF TRX-TAB-ITEM (TRX-TAB-QTDE)
005850     MOVE 'O' TO TRX-STATUS-REG OF TRX-TAB-ITEM (TRX-TAB-QTDE)
005860     MOVE ACCT-SALDO OF ACCT-TAB-ITEM (WS-TRX-PARM-POSICAO-CTA)
005870          TO TRX-SALDO-ATUAL OF TRX-TAB-ITEM (TRX-TAB-QTDE).
005880
005890******************************************************************
005900* CALCSALDOATUAL - REGLA DE CALCULARSALDOATUAL, USADA SOLO POR  *
005910* 2500-CORRIGIR-TRX: PARTE DEL SALDO VIGENTE DE LA CUENTA       *
005920* PROPIETARIA (QUE LA CORRECCION NO TOCA) Y LE APLICA EL SIGNO  *
005930* SEGUN EL NUEVO TIPO DEL MOVIMIENTO CORREGIDO. DEPOSITO SUMA,  *
005940* EXTRACCION RESTA, CUALQUIER OTRO TIPO (LAS TRANSFERENCIAS)    *
005950* DEJA EL SALDO SIN CAMBIOS.                                    *
005960******************************************************************
005970 2650-CALC-SALDO-ATUAL.
005980     MOVE ACCT-SALDO OF ACCT-TAB-ITEM (WS-TRX-PARM-POSICAO-CTA)
005990          TO WS-SALDO-ATUAL-CALC
006000     EVALUATE TRUE
006010         WHEN TRX-TIPO-DEPOSITO OF
006020                 TRX-TAB-ITEM (WS-TRX-PARM-POSICAO-TRX)
006030             COMPUTE WS-SALDO-ATUAL-CALC ROUNDED =
006040                 ACCT-SALDO OF
006050                      ACCT-TAB-ITEM (WS-TRX-PARM-POSICAO-CTA)
006060                 + TRX-VALOR OF
006070                      TRX-TAB-ITEM (WS-TRX-PARM-POSICAO-TRX)
006080         WHEN TRX-TIPO-SAQUE OF
006090                 TRX-TAB-ITEM (WS-TRX-PARM-POSICAO-TRX)
006100             COMPUTE WS-SALDO-ATUAL-CALC ROUNDED =
006110                 ACCT-SALDO OF
006120                      ACCT-TAB-ITEM (WS-TRX-PARM-POSICAO-CTA)
006130                 - TRX-VALOR OF
006140                      TRX-TAB-ITEM (WS-TRX-PARM-POSICAO-TRX)
006150         WHEN OTHER
006160             CONTINUE
006170     END-EVALUATE.
006180
006190******************************************************************
006200* OBTERDATAHORA - SELLA LA FECHA/HORA DE SISTEMA EN FORMATO     *
006210* AAAAMMDDHHMMSS, SIN COMPONENTE DE FRACCION DE SEGUNDO.        *
006220******************************************************************
006230 2050-OBTER-DATA-HORA.
006240     ACCEPT WS-TS-DATA FROM DATE YYYYMMDD
006250     ACCEPT WS-TS-HORA-COMPLETA FROM TIME
006260     STRING WS-TS-DATA DELIMITED BY SIZE
006270            WS-TS-HORA DELIMITED BY SIZE
006280            INTO WS-TS-DATA-HORA-14.
006290
006300******************************************************************
006310* RECHAZAR - DEJA CONSTANCIA EN EL LOG DE LA INSTRUCCION        *
006320* RECHAZADA Y SU MOTIVO; NO TOCA NINGUN SALDO NI GRABA NINGUN   *
006330* MOVIMIENTO (EQUIVALE AL RETORNO DE ERROR DEL ORIGEN).         *
006340******************************************************************
006350 2910-RECHAZAR.
006360     MOVE 04 TO WS-RETORNO-COD
006370     ADD 1 TO WS-CNT-RECHAZOS
006380     DISPLAY 'PCTAMOV - INSTRUCCION RECHAZADA, CTA='
006390              ENT-ACCT-ID ' MOTIVO=' WS-MOTIVO-RECHAZO.
006400
006410******************************************************************
006420* FINALIZARPROGRAMA - VUELVE A GRABAR POR COMPLETO LOS DOS      *
006430* MAESTROS A PARTIR DE LAS TABLAS Y TERMINA EL PROCESO.         *
006440******************************************************************
006450 3000-FINALIZAR-PROGRAMA.
006460     CLOSE TRXENT
006470     PERFORM 3100-REGRABAR-CUENTAS
006480     PERFORM 3200-REGRABAR-TRX
006490     DISPLAY 'PCTAMOV - ALTAS.........: ' WS-CNT-ALTAS
006500     DISPLAY 'PCTAMOV - DEPOSITOS......: ' WS-CNT-DEPOSITOS
006510     DISPLAY 'PCTAMOV - EXTRACCIONES...: ' WS-CNT-EXTRACCIONES
006520     DISPLAY 'PCTAMOV - TRANSFERENCIAS.: '
006530              WS-CNT-TRANSFERENCIAS
006540     DISPLAY 'PCTAMOV - CORRECCIONES...: ' WS-CNT-CORRECCIONES
006550     DISPLAY 'PCTAMOV - RECHAZOS.......: ' WS-CNT-RECHAZOS
006560     PERFORM 3900-TERMINAR-PROGRAMA.
006570
006580 3100-REGRABAR-CUENTAS.
006590     CLOSE CTAMAE
006600     OPEN OUTPUT CTAMAE
006610     IF NOT FS-CTAMAE-OK
006620        DISPLAY 'PCTAMOV - ERROR AL REGRABAR CTAMAE, FS='
006630                 FS-CTAMAE
006640        PERFORM 3900-TERMINAR-PROGRAMA
006650     END-IF
006660     PERFORM 3110-ESCREVER-CUENTA
006670         VARYING ACCT-IDX FROM 1 BY 1
006680         UNTIL ACCT-IDX > ACCT-TAB-QTDE
006690     CLOSE CTAMAE.
006700
006710 3110-ESCREVER-CUENTA.
006720     MOVE CORRESPONDING ACCT-TAB-ITEM (ACCT-IDX) TO REG-CTA
006730     WRITE REG-CTA
006740     IF NOT FS-CTAMAE-OK
006750        DISPLAY 'PCTAMOV - ERROR AL GRABAR CUENTA, FS='
006760                 FS-CTAMAE
006770     END-IF.
006780
006790 3200-REGRABAR-TRX.
006800     CLOSE TRXMAE
006810     OPEN OUTPUT TRXMAE
006820     IF NOT FS-TRXMAE-OK
006830        DISPLAY 'PCTAMOV - ERROR AL REGRABAR TRXMAE, FS='
006840                 FS-TRXMAE
006850        PERFORM 3900-TERMINAR-PROGRAMA
006860     END-IF
006870     PERFORM 3210-ESCREVER-TRX
006880         VARYING TRX-IDX FROM 1 BY 1
006890         UNTIL TRX-IDX > TRX-TAB-QTDE
006900     CLOSE TRXMAE.
006910
006920 3210-ESCREVER-TRX.
006930     MOVE CORRESPONDING TRX-TAB-ITEM (TRX-IDX) TO REG-TRX
006940     WRITE REG-TRX
006950     IF NOT FS-TRXMAE-OK
006960        DISPLAY 'PCTAMOV - ERROR AL GRABAR MOVIMIENTO, FS='
006970                 FS-TRXMAE
006980     END-IF.
006990
007000 3900-TERMINAR-PROGRAMA.
007010     STOP RUN.
